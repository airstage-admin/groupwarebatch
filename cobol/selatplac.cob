000100     SELECT  AT-PLACE-FILE ASSIGN TO "ATPLAC"
000200             ORGANIZATION LINE SEQUENTIAL
000300             FILE STATUS ATP-STATUS-CD.
000400*
