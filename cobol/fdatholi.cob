000100 FD  AT-HOLIDAY-FILE.
000200 COPY "wsatholi.cob".
000300*
