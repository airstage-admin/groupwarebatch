000100 FD  AT-PLACE-FILE.
000200 COPY "wsatplac.cob".
000300*
