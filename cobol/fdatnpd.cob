000100 FD  AT-ENTITLEMENT-FILE.
000200 COPY "wsatnpd.cob".
000300*
