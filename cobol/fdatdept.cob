000100 FD  AT-DEPARTMENT-FILE.
000200 COPY "wsatdept.cob".
000300*
