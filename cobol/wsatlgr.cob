000100*****************************************************
000200*                                                   *
000300*  Record Definition For Attendance Ledger File    *
000400*      Uses ATL-Emp-No + ATL-Year-Month + Day      *
000500*      as logical key                              *
000600*****************************************************
000700*  File size approx 110 bytes padded by filler below.
000800*
000900* 14/09/87 vbc - Created.
001000* 19/06/90 vbc - Added ATL-Non-Working-Flag to carry the
001100*                holiday-set result forward from create run.
001200* 11/08/26 vbc - Req 4485.  Systems-audit follow-up - entry-source,
001300*                approval and comment reserved fields added, not
001400*                read/written by Aa085-Create-Month-Ledger/
001500*                Aa087-Write-One-Day or by Aa035/Aa061 in any of the
001600*                three mains - carried for a possible future on-line
001700*                ledger-correction screen.
001800*
001900 01  AT-LEDGER-RECORD.
002000     03  ATL-EMP-NO              PIC 9(9)      COMP.
002100     03  ATL-YEAR-MONTH          PIC 9(6).
002200     03  ATL-DAY-OF-MONTH        PIC 99.
002300     03  ATL-VACATION-CODE       PIC X(4).
002400*                                   SPACES = NORMAL WORKING DAY
002500     03  ATL-NON-WORKING-FLAG    PIC X.
002600         88  ATL-NON-WORKING           VALUE "Y".
002700*
002800*                                 RESERVED - NOT READ BY ANY BATCH.
002900     03  ATL-ENTRY-SOURCE        PIC X         VALUE "A".
003000         88  ATL-AUTO-GENERATED        VALUE "A".
003100         88  ATL-HAND-CORRECTED        VALUE "M".
003200     03  ATL-APPROVED-BY-EMP-NO  PIC 9(9)      COMP.
003300     03  FILLER                  PIC X(10).
003400*
003500*                                 SECOND RESERVED BLOCK - 11/08/26.
003600     03  ATL-LAST-UPDATE-DATE    PIC X(10).
003700     03  ATL-COMMENT-TEXT        PIC X(20).
003800     03  FILLER                  PIC X(18).
003900*
