000100*****************************************************
000200*                                                   *
000300*  Record Definition For Public Holiday Master     *
000400*      No key - loaded wholesale each run          *
000500*****************************************************
000600*  File size approx 70 bytes padded by filler below.
000700*
000800* 14/09/87 vbc - Created.
000900* 03/04/96 vbc - Added Ath-Holiday-Name for the run log - ops were
001000*                asking which holiday a given Month/Day pair was
001100*                supposed to be.
001200* 11/08/26 vbc - Req 4485.  Systems-audit follow-up - region and
001300*                one-off-date reserved fields added, not read by
001400*                Aa040-Build-Holiday-Set in any of the three mains.
001500*
001600 01  AT-HOLIDAY-RECORD.
001700     03  ATH-MONTH               PIC 99.
001800     03  ATH-DAY                 PIC 99.
001900*
002000*                                 RESERVED - NOT READ BY ANY BATCH.
002100     03  ATH-HOLIDAY-NAME        PIC X(30).
002200     03  FILLER                  PIC X(10).
002300*
002400*                                 SECOND RESERVED BLOCK - 11/08/26.
002500     03  ATH-REGION-CODE         PIC X(4).
002600     03  ATH-RECURRING-FLAG      PIC X         VALUE "Y".
002700         88  ATH-IS-RECURRING          VALUE "Y".
002800     03  ATH-ONE-OFF-CCYY        PIC 9(4).
002900     03  FILLER                  PIC X(16).
003000*
