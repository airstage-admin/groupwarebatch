000100     SELECT  AT-HISTORY-FILE ASSIGN TO "ATBEH"
000200             ORGANIZATION SEQUENTIAL
000300             FILE STATUS ATB-STATUS-CD.
000400*
