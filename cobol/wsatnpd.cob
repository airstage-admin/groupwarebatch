000100*****************************************************
000200*                                                   *
000300*  Record Definition For Paid-Leave Entitlement    *
000400*      Table - Bracket Search On Employee Type     *
000500*      + Months-From                                *
000600*****************************************************
000700*  File size approx 60 bytes padded by filler below.
000800*
000900* 14/09/87 vbc - Created.
001000* 11/08/26 vbc - Req 4485.  Systems-audit follow-up - upper-bound,
001100*                description and effective-year reserved fields
001200*                added, not read by Aa065/the entitlement bracket
001300*                search in AT200 - the bracket's upper edge is still
001400*                taken implicitly from the next row's Months-From.
001500*
001600 01  AT-NUMBER-PAID-DAYS-RECORD.
001700     03  ATN-EMPLOYEE-TYPE       PIC X(4).
001800     03  ATN-MONTHS-FROM         PIC 9(3)      COMP-3.
001900     03  ATN-PAID-DAYS           PIC 9(2)      COMP-3.
002000*
002100*                                 RESERVED - NOT READ BY ANY BATCH.
002200     03  ATN-MONTHS-TO           PIC 9(3)      COMP-3.
002300     03  ATN-ENTITLEMENT-DESC    PIC X(20).
002400     03  FILLER                  PIC X(8).
002500*
002600*                                 SECOND RESERVED BLOCK - 11/08/26.
002700     03  ATN-EFFECTIVE-CCYY      PIC 9(4).
002800     03  FILLER                  PIC X(16).
002900*
