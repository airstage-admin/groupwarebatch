000100     SELECT  AT-HOLIDAY-FILE ASSIGN TO "ATHOLI"
000200             ORGANIZATION LINE SEQUENTIAL
000300             FILE STATUS ATH-STATUS-CD.
000400*
