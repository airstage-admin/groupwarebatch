000100*****************************************************
000200*                                                   *
000300*  Record Definition For Employee Master           *
000400*      (Attendance/Leave Suite)                    *
000500*      Uses ATE-Emp-No as key (RRN = Emp-No)        *
000600*****************************************************
000700*  File size approx 250 bytes padded by the reserved
000800*  blocks below.
000900*
001000* 14/09/87 vbc - Created.
001100* 02/11/89 vbc - Added Ate-Status and 88-levels (dropped 11/08/26 -
001200*                see 11/08/26 entry below).
001300* 20/03/92 vbc - Grant-Date split out from hire block.
001400* 14/11/95 vbc - Reserved expansion block added below the core
001500*                attendance fields - head office wants room for the
001600*                long-mooted HR/payroll master convergence project
001700*                without another file-format change down the line.
001800* 06/05/02 vbc - Added Ate-Supervisor-Emp-No, Ate-Job-Grade and
001900*                Ate-Union-Code to the reserved block - not yet
002000*                read by any attendance batch, HR extract only.
002100* 11/08/26 vbc - Req 4471.  Ate-Status/88-levels removed - the
002200*                employee-status gate was never read by Aa045/
002300*                Aa060-Check-Admin-Dept in any of the three mains
002400*                and has no counterpart on the master file layout
002500*                supplied by HR.
002600* 11/08/26 vbc - Req 4485.  Systems-audit follow-up - reserved block
002700*                widened further and a second filler block added at
002800*                the end, per head office standing instruction that
002900*                all suite masters carry growth room rather than be
003000*                sized to exactly what today's batches read.
003100*
003200 01  AT-EMPLOYEE-RECORD.
003300     03  ATE-EMP-NO              PIC 9(9)      COMP.
003400     03  ATE-DEPT-CODE           PIC X(4).
003500     03  ATE-EMPLOYEE-TYPE       PIC X(4).
003600     03  ATE-HIRE-DATE           PIC X(10).
003700*                                   FORMAT CCYY-MM-DD
003800     03  ATE-HIRE-DATE-R REDEFINES ATE-HIRE-DATE.
003900         05  ATE-HIRE-CCYY       PIC 9(4).
004000         05  FILLER              PIC X.
004100         05  ATE-HIRE-MM         PIC 99.
004200         05  FILLER              PIC X.
004300         05  ATE-HIRE-DD         PIC 99.
004400     03  ATE-PAID-GRANT-DATE     PIC X(10).
004500*                                   FORMAT CCYY-MM-DD, NEXT GRANT DUE
004600     03  ATE-GRANT-DATE-R REDEFINES ATE-PAID-GRANT-DATE.
004700         05  ATE-GRANT-CCYY      PIC 9(4).
004800         05  FILLER              PIC X.
004900         05  ATE-GRANT-MM        PIC 99.
005000         05  FILLER              PIC X.
005100         05  ATE-GRANT-DD        PIC 99.
005200     03  ATE-PAID-LEAVE-GRANTED  PIC 9(3)      COMP-3.
005300     03  ATE-PAID-LEAVE-REMAIN   PIC 9(3)V9    COMP-3.
005400*
005500*                                 RESERVED - HR/PAYROLL CONVERGENCE
005600*                                 BLOCK.  NOT READ OR WRITTEN BY
005700*                                 AT100/AT200/AT300 - CARRIED FOR
005800*                                 FUTURE EXTRACT USE ONLY.
005900     03  ATE-EMP-NAME            PIC X(30).
006000     03  ATE-WORK-PLACE-CODE     PIC X(4).
006100     03  ATE-COST-CENTRE         PIC X(6).
006200     03  ATE-SUPERVISOR-EMP-NO   PIC 9(9)      COMP.
006300     03  ATE-JOB-GRADE           PIC X(3).
006400     03  ATE-UNION-CODE          PIC X(2).
006500     03  ATE-PART-TIME-FLAG      PIC X.
006600         88  ATE-IS-PART-TIME          VALUE "Y".
006700     03  ATE-PROBATION-END-DATE  PIC X(10).
006800     03  ATE-LAST-REVIEW-DATE    PIC X(10).
006900     03  ATE-SICK-LEAVE-BALANCE  PIC 9(3)V9    COMP-3.
007000     03  ATE-PHONE-EXT           PIC X(6).
007100     03  FILLER                  PIC X(20).
007200*
007300*                                 SECOND RESERVED BLOCK - ADDED
007400*                                 11/08/26, REQ 4485.
007500     03  ATE-EMAIL               PIC X(30).
007600     03  ATE-EMERGENCY-CONTACT   PIC X(30).
007700     03  FILLER                  PIC X(25).
007800*
