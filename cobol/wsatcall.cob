000100* 11/05/91 vbc - AT-CD-Args widened for extra batch-name
000200*                passing from cron-driven callers.
000300*
000400 01  AT-CALLING-DATA.
000500     03  AT-CD-FUNCTION          PIC X.
000600         88  AT-CD-INSERT              VALUE "I".
000700         88  AT-CD-INQUIRE             VALUE "Q".
000800     03  AT-CD-BATCH-NAME        PIC X(30).
000900     03  AT-CD-EXEC-YEAR-MONTH   PIC 9(6).
001000     03  AT-CD-RESULT-FLAG       PIC X.
001100     03  AT-CD-FOUND-FLAG        PIC X.
001200         88  AT-CD-WAS-FOUND           VALUE "Y".
001300     03  FILLER                  PIC X(10).
001400*
