000100     SELECT  AT-ENTITLEMENT-FILE ASSIGN TO "ATNPD"
000200             ORGANIZATION LINE SEQUENTIAL
000300             FILE STATUS ATN-STATUS-CD.
000400*
