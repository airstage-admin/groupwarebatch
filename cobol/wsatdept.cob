000100*****************************************************
000200*                                                   *
000300*  Record Definition For Department Master         *
000400*      Uses ATD-Dept-Code as key (table search)    *
000500*****************************************************
000600*  File size approx 90 bytes padded by filler below.
000700*
000800* 14/09/87 vbc - Created.
000900* 12/08/94 vbc - Added Atd-Dept-Name, Atd-Cost-Centre and
001000*                Atd-Manager-Emp-No - cost accounting asked for a
001100*                readable department list out of this file instead
001200*                of cross-referencing the payroll department table
001300*                by hand.
001400* 11/08/26 vbc - Req 4485.  Systems-audit follow-up - reserved
001500*                division/budget fields and a second filler block
001600*                added; not read by Aa020-Load-Dept-Table in any of
001700*                the three mains, carried for future growth only.
001800*
001900 01  AT-DEPARTMENT-RECORD.
002000     03  ATD-DEPT-CODE           PIC X(4).
002100     03  ATD-ADMIN-FLAG          PIC X.
002200         88  ATD-IS-ADMIN              VALUE "Y".
002300*
002400*                                 RESERVED - NOT READ BY ANY BATCH.
002500     03  ATD-DEPT-NAME           PIC X(30).
002600     03  ATD-COST-CENTRE         PIC X(6).
002700     03  ATD-MANAGER-EMP-NO      PIC 9(9)      COMP.
002800     03  FILLER                  PIC X(10).
002900*
003000*                                 SECOND RESERVED BLOCK - 11/08/26.
003100     03  ATD-DIVISION-CODE       PIC X(4).
003200     03  ATD-BUDGET-CODE         PIC X(8).
003300     03  ATD-ACTIVE-FLAG         PIC X         VALUE "Y".
003400         88  ATD-DEPT-ACTIVE           VALUE "Y".
003500     03  FILLER                  PIC X(15).
003600*
