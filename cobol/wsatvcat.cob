000100*****************************************************
000200*                                                   *
000300*  Record Definition For Vacation Category Master  *
000400*      Uses ATV-Vac-Code as key (table search)      *
000500*****************************************************
000600*  File size approx 100 bytes padded by filler below.
000700*
000800* 14/09/87 vbc - Created.
000900* 11/02/93 vbc - Added ATV-Paid-Days for half-day leave types.
001000* 22/07/98 vbc - Added Atv-Vac-Name - the category list printed on
001100*                the monthly run log was showing codes only, ops
001200*                asked for the description alongside it.
001300* 11/08/26 vbc - Req 4485.  Systems-audit follow-up - approval and
001400*                carry-over reserved fields added, not read by
001500*                Aa061-Scan-Ledger/Aa062-Add-If-Paid-Category in
001600*                any of the three mains.
001700*
001800 01  AT-VACATION-CATEGORY-RECORD.
001900     03  ATV-VAC-CODE            PIC X(4).
002000     03  ATV-IS-PAID             PIC X.
002100         88  ATV-PAID-CATEGORY         VALUE "Y".
002200     03  ATV-PAID-DAYS           PIC 9V9       COMP-3.
002300*
002400*                                 RESERVED - NOT READ BY ANY BATCH.
002500     03  ATV-VAC-NAME            PIC X(30).
002600     03  FILLER                  PIC X(10).
002700*
002800*                                 SECOND RESERVED BLOCK - 11/08/26.
002900     03  ATV-REQUIRES-APPROVAL   PIC X         VALUE "N".
003000         88  ATV-NEEDS-APPROVAL        VALUE "Y".
003100     03  ATV-CARRY-OVER-FLAG     PIC X         VALUE "N".
003200         88  ATV-CAN-CARRY-OVER        VALUE "Y".
003300     03  ATV-MAX-CONSEC-DAYS     PIC 9(3)      COMP-3.
003400     03  ATV-EFFECTIVE-DATE      PIC X(10).
003500     03  FILLER                  PIC X(12).
003600*
