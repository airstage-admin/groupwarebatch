000100****************************************************************
000200*                                                              *
000300*            Batch Execution History Guard                    *
000400*                                                              *
000500*            Records and answers whether a named batch has    *
000600*            already completed successfully in the current    *
000700*            execution month.  Run stand-alone with a          *
000800*            parameter card - not called by AT100/AT200/      *
000900*            AT300.                                            *
001000*                                                              *
001100****************************************************************
001200*
001300 IDENTIFICATION          DIVISION.
001400*================================
001500*
001600 PROGRAM-ID.              AT900.
001700*
001800 AUTHOR.                  V B COEN.
001900*
002000 INSTALLATION.            APPLEWOOD COMPUTERS - ATTENDANCE SUITE.
002100*
002200 DATE-WRITTEN.             03/12/87.
002300*
002400 DATE-COMPILED.
002500*
002600 SECURITY.                 COPYRIGHT (C) 1987-2001 & LATER,
002700*                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002800*                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002900*                          THE FILE COPYING FOR DETAILS.
003000*
003100*    REMARKS.              RUN-ONCE-PER-MONTH GUARD FOR THE
003200*                          ATTENDANCE SUITE BATCHES.  INSERTS A
003300*                          HISTORY ROW RECORDING A BATCH RUN, OR
003400*                          ANSWERS WHETHER A NAMED BATCH ALREADY
003500*                          RAN SUCCESSFULLY THIS EXECUTION MONTH.
003600*                          NOT CALLED BY THE OTHER AT-SUITE MAINS -
003700*                          OPERATIONS STAFF RUN THIS AS A SEPARATE
003800*                          STEP, SAME AS THEY ALWAYS HAVE WITH THE
003900*                          RUN-CONTROL STEPS ON THE PAYROLL SUITE.
004000*
004100*    VERSION.              SEE PROG-NAME IN WS.
004200*
004300*    CALLED MODULES.       NONE.
004400*
004500*    FILES USED.
004600*                          ATBEH.   BATCH EXECUTION HISTORY FILE.
004700*
004800*    ERROR MESSAGES USED.
004900*                          AT901 - AT904.
005000*
005100* CHANGES:
005200* 03/12/87 VBC - 1.0.00 CREATED.
005300* 17/08/92 VBC -    .01 INQUIRE FUNCTION ADDED - PREVIOUSLY INSERT
005400*                       ONLY.
005500* 11/01/99 VBC -    .02 YEAR 2000 REVIEW - EXEC-YEAR-MONTH PARAMETER
005600*                       CONFIRMED FULL 4-DIGIT CENTURY.
005700* 11/08/26 VBC -    .03 REQ 4484.  AA030-INSERT-HISTORY-ROW WAS
005800*                       HARDCODING ATB-RESULT-FLAG TO "Y" AND
005900*                       OVERLOADING AT-CD-RESULT-FLAG ON THE WAY
006000*                       OUT TO CARRY THE WRITE OUTCOME - A FAILED
006100*                       BATCH RUN WAS ALWAYS LOGGED AS A SUCCESS.
006200*                       NOW MOVES THE CALLER'S OWN AT-CD-RESULT-
006300*                       FLAG TO ATB-RESULT-FLAG AND KEEPS THE
006400*                       WRITE OUTCOME IN ITS OWN WS-WRITE-OK-SW.
006500* 11/08/26 VBC -    .04 REQ 4484/4485.  AA030 NOW STAMPS ATB-LAST-
006600*                       UPD-DATE (TODAY'S DATE, VIA THE NEW ZZ060-
006700*                       GET-TODAY) ON EVERY HISTORY ROW.  PARAMETER
006800*                       CARD NOW ECHOED TO THE RUN LOG AND THE FULL
006900*                       RAW FILE-STATUS BLOCK NOW SHOWN ON OPEN/
007000*                       WRITE ERRORS - SYSTEMS AUDIT WANTED THE
007100*                       WORKING-STORAGE REDEFINES ABOVE EARNING
007200*                       THEIR KEEP, NOT SAT THERE UNUSED.
007300*
007400*************************************************************************
007500* COPYRIGHT NOTICE.
007600* ****************
007700*
007800* THESE FILES AND PROGRAMS ARE PART OF THE ATTENDANCE/LEAVE BATCH
007900* SUITE AND ARE COPYRIGHT (C) VINCENT B COEN, 1987-2001 AND LATER.
008000*
008100* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008200* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008300* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
008400*
008500*************************************************************************
008600*
008700 ENVIRONMENT             DIVISION.
008800*================================
008900*
009000 CONFIGURATION           SECTION.
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM.
009300*
009400 INPUT-OUTPUT            SECTION.
009500 FILE-CONTROL.
009600 COPY "selatbeh.cob".
009700*
009800 DATA                    DIVISION.
009900*================================
010000*
010100 FILE                    SECTION.
010200*
010300 COPY "fdatbeh.cob".
010400*
010500 WORKING-STORAGE SECTION.
010600*-----------------------
010700 77  PROG-NAME                   PIC X(17) VALUE "AT900 (1.0.04)".
010800*
010900 01  WS-FILE-STATUS.
011000     03  ATB-STATUS-CD           PIC XX        VALUE ZERO.
011100     03  FILLER                  PIC X(18).
011200*
011300 01  WS-FILE-STATUS-R REDEFINES WS-FILE-STATUS
011400                             PIC X(20).
011500*
011600 COPY "wsatcall.cob".
011700*
011800 01  WS-CALLING-DATA-ALT REDEFINES AT-CALLING-DATA
011900                             PIC X(49).
012000*
012100 01  WS-WORK-COUNTERS.
012200     03  WS-HIST-CNT              PIC 9(7)     COMP-3  VALUE ZERO.
012300     03  FILLER                   PIC X(8).
012400*
012500 01  WS-TODAY-DATE.
012600     03  WS-TODAY-CCYY            PIC 9(4).
012700     03  WS-TODAY-MM              PIC 99.
012800     03  WS-TODAY-DD              PIC 99.
012900     03  FILLER                   PIC X.
013000*
013100 01  WS-TODAY-R REDEFINES WS-TODAY-DATE
013200                             PIC 9(8).
013300*
013400 01  WS-MISC-SWITCHES.
013500     03  WS-EOF-BEH-SW            PIC X         VALUE "N".
013600         88  WS-EOF-BEH                  VALUE "Y".
013700     03  WS-WRITE-OK-SW            PIC X         VALUE "Y".
013800         88  WS-WRITE-OK                 VALUE "Y".
013900     03  FILLER                   PIC X(5).
014000*
014100 01  ERROR-MESSAGES.
014200     03  AT901  PIC X(40) VALUE "AT901 HISTORY FILE OPEN ERROR -   CODE ".
014300     03  AT902  PIC X(40) VALUE "AT902 NO FUNCTION/BATCH NAME SUPPLIED -".
014400     03  AT903  PIC X(40) VALUE "AT903 HISTORY WRITE ERROR -       CODE ".
014500     03  AT904  PIC X(40) VALUE "AT904 INQUIRE RESULT -             ".
014600     03  FILLER                  PIC X.
014700*
014800 PROCEDURE               DIVISION.
014900*================================
015000*
015100 AA000-MAIN               SECTION.
015200***********************************
015300     PERFORM  ZZ060-GET-TODAY        THRU ZZ060-EXIT.
015400     PERFORM  AA005-ACCEPT-PARAMETERS THRU AA005-EXIT.
015500     PERFORM  AA010-OPEN-BEH-FILE     THRU AA010-EXIT.
015600     PERFORM  AA020-DISPATCH-FUNCTION THRU AA020-EXIT.
015700     CLOSE    AT-HISTORY-FILE.
015800     GOBACK.
015900*
016000 AA000-EXIT.  EXIT SECTION.
016100*
016200 AA005-ACCEPT-PARAMETERS.
016300*
016400     ACCEPT   AT-CALLING-DATA FROM COMMAND-LINE.
016500     IF       AT-CD-FUNCTION NOT = "I" AND AT-CD-FUNCTION NOT = "Q"
016600         OR   AT-CD-BATCH-NAME = SPACES
016700              DISPLAY AT902
016800              MOVE 16 TO RETURN-CODE
016900              GOBACK
017000     END-IF.
017100*    PARAMETER CARD ECHOED TO THE RUN LOG VIA THE ALTERNATE
017200*    ALPHANUMERIC VIEW - OPS WANT THE RAW CARD ON FILE WHEN A
017300*    "BATCH ALREADY RAN" DISPUTE COMES IN.
017400     DISPLAY  "AT900 PARM CARD - " WS-CALLING-DATA-ALT.
017500 AA005-EXIT.  EXIT.
017600*
017700 AA010-OPEN-BEH-FILE.
017800*
017900     IF       AT-CD-INSERT
018000              OPEN EXTEND AT-HISTORY-FILE
018100              IF   ATB-STATUS-CD = "05"
018200                   CLOSE AT-HISTORY-FILE
018300                   OPEN OUTPUT AT-HISTORY-FILE
018400              END-IF
018500     ELSE
018600              OPEN INPUT AT-HISTORY-FILE
018700     END-IF.
018800     IF       ATB-STATUS-CD NOT = "00"
018900              DISPLAY AT901 WS-FILE-STATUS-R
019000              MOVE 1 TO RETURN-CODE
019100              GOBACK
019200     END-IF.
019300 AA010-EXIT.  EXIT.
019400*
019500 AA020-DISPATCH-FUNCTION.
019600*
019700     IF       AT-CD-INSERT
019800              PERFORM AA030-INSERT-HISTORY-ROW THRU AA030-EXIT
019900     ELSE
020000              PERFORM AA040-INQUIRE-HISTORY-ROW THRU AA040-EXIT
020100     END-IF.
020200 AA020-EXIT.  EXIT.
020300*
020400 AA030-INSERT-HISTORY-ROW.
020500*
020600*    ATB-RESULT-FLAG RECORDS THE CALLER'S OWN PASS/FAIL VERDICT
020700*    ON THE BATCH RUN (AT-CD-RESULT-FLAG, SUPPLIED ON THE COMMAND
020800*    LINE) - NOT WHETHER THIS WRITE ITSELF WORKED.  THE WRITE
020900*    OUTCOME IS KEPT SEPARATELY IN WS-WRITE-OK-SW SO THE TWO ARE
021000*    NEVER CONFUSED.
021100     MOVE     AT-CD-BATCH-NAME   TO ATB-BATCH-NAME.
021200     MOVE     AT-CD-EXEC-YEAR-MONTH   TO ATB-EXEC-YEAR-MONTH.
021300     MOVE     AT-CD-RESULT-FLAG    TO ATB-RESULT-FLAG.
021400     MOVE     WS-TODAY-CCYY TO ATB-LAST-UPD-DATE (1:4).
021500     MOVE     "-"           TO ATB-LAST-UPD-DATE (5:1).
021600     MOVE     WS-TODAY-MM   TO ATB-LAST-UPD-DATE (6:2).
021700     MOVE     "-"           TO ATB-LAST-UPD-DATE (8:1).
021800     MOVE     WS-TODAY-DD   TO ATB-LAST-UPD-DATE (9:2).
021900     WRITE    AT-BATCH-HISTORY-RECORD.
022000     IF       ATB-STATUS-CD NOT = "00"
022100              DISPLAY AT903 WS-FILE-STATUS-R
022200              MOVE "N" TO WS-WRITE-OK-SW
022300              MOVE 2 TO RETURN-CODE
022400     ELSE
022500              MOVE "Y" TO WS-WRITE-OK-SW
022600     END-IF.
022700 AA030-EXIT.  EXIT.
022800*
022900 AA040-INQUIRE-HISTORY-ROW.
023000*
023100     MOVE     ZERO TO WS-HIST-CNT.
023200 AA040-READ.
023300     READ     AT-HISTORY-FILE
023400         AT END
023500              GO TO AA040-REPORT
023600     END-READ.
023700     IF       ATB-STATUS-CD NOT = "00"
023800              GO TO AA040-REPORT
023900     END-IF.
024000     IF       ATB-BATCH-NAME = AT-CD-BATCH-NAME
024100         AND  ATB-EXEC-YEAR-MONTH = AT-CD-EXEC-YEAR-MONTH
024200         AND  ATB-SUCCESS
024300              ADD 1 TO WS-HIST-CNT
024400     END-IF.
024500     GO TO    AA040-READ.
024600 AA040-REPORT.
024700     IF       WS-HIST-CNT > ZERO
024800              SET  AT-CD-WAS-FOUND TO TRUE
024900              DISPLAY AT904 "YES"
025000              MOVE 0 TO RETURN-CODE
025100     ELSE
025200              MOVE "N" TO AT-CD-FOUND-FLAG
025300              DISPLAY AT904 "NO"
025400              MOVE 4 TO RETURN-CODE
025500     END-IF.
025600 AA040-EXIT.  EXIT.
025700*
025800 ZZ060-GET-TODAY.
025900*
026000     ACCEPT   WS-TODAY-R FROM DATE YYYYMMDD.
026100 ZZ060-EXIT.  EXIT.
026200*
