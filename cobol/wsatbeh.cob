000100*****************************************************
000200*                                                   *
000300*  Record Definition For Batch Execution History   *
000400*      File - Append-Only Run-Once-Per-Month Guard  *
000500*****************************************************
000600*  File size approx 100 bytes padded by filler below.
000700*
000800* 14/09/87 vbc - Created.
000900* 11/08/26 vbc - Req 4484.  Added Atb-Last-Upd-Date - AT900 now
001000*                stamps every history row with the date it was
001100*                inserted, so a support query against this file can
001200*                tell how old a "batch already ran" row is without
001300*                cross-checking the job scheduler log.
001400* 11/08/26 vbc - Req 4485.  Systems-audit follow-up - run-duration,
001500*                operator and abend-code reserved fields added, not
001600*                read/written by Aa030/Aa040 - carried for a future
001700*                operations dashboard extract.
001800*
001900 01  AT-BATCH-HISTORY-RECORD.
002000     03  ATB-BATCH-NAME          PIC X(30).
002100     03  ATB-EXEC-YEAR-MONTH     PIC 9(6).
002200     03  ATB-RESULT-FLAG         PIC X.
002300         88  ATB-SUCCESS               VALUE "Y".
002400     03  ATB-LAST-UPD-DATE       PIC X(10).
002500*                                   FORMAT CCYY-MM-DD, DATE ROW WAS
002600*                                   WRITTEN - SEE AA030 IN AT900.
002700*
002800*                                 RESERVED - NOT READ BY ANY BATCH.
002900     03  ATB-RUN-DURATION-SECS   PIC 9(5)      COMP.
003000     03  ATB-OPERATOR-ID         PIC X(8).
003100     03  FILLER                  PIC X(10).
003200*
003300*                                 SECOND RESERVED BLOCK - 11/08/26.
003400     03  ATB-ABEND-CODE          PIC X(4).
003500     03  FILLER                  PIC X(17).
003600*
