000100 FD  AT-HISTORY-FILE.
000200 COPY "wsatbeh.cob".
000300*
