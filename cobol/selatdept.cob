000100     SELECT  AT-DEPARTMENT-FILE ASSIGN TO "ATDEPT"
000200             ORGANIZATION SEQUENTIAL
000300             FILE STATUS ATD-STATUS-CD.
000400*
