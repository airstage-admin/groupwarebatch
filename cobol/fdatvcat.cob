000100 FD  AT-VACATION-FILE.
000200 COPY "wsatvcat.cob".
000300*
