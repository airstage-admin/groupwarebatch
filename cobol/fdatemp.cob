000100 FD  AT-EMPLOYEE-FILE.
000200 COPY "wsatemp.cob".
000300*
