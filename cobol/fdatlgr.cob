000100 FD  AT-LEDGER-FILE.
000200 COPY "wsatlgr.cob".
000300*
