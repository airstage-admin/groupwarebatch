000100     SELECT  AT-LEDGER-FILE ASSIGN TO "ATLGR"
000200             ORGANIZATION SEQUENTIAL
000300             FILE STATUS ATL-STATUS-CD.
000400*
