000100     SELECT  AT-EMPLOYEE-FILE ASSIGN TO "ATEMP"
000200             ORGANIZATION RELATIVE
000300             ACCESS MODE DYNAMIC
000400             RELATIVE KEY ATE-RRN
000500             FILE STATUS ATE-STATUS-CD.
000600*
