000100****************************************************************
000200*                                                              *
000300*            Paid-Leave Acquisition (Deduction) Batch         *
000400*                                                              *
000500*            Sums paid vacation days taken in a target        *
000600*            year/month and deducts them from each            *
000700*            employee's remaining paid-leave balance.         *
000800*                                                              *
000900****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.              AT300.
001500*
001600 AUTHOR.                  V B COEN.
001700*
001800 INSTALLATION.            APPLEWOOD COMPUTERS - ATTENDANCE SUITE.
001900*
002000 DATE-WRITTEN.             09/11/87.
002100*
002200 DATE-COMPILED.
002300*
002400 SECURITY.                 COPYRIGHT (C) 1987-2001 & LATER,
002500*                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002600*                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002700*                          THE FILE COPYING FOR DETAILS.
002800*
002900*    REMARKS.              MONTHLY PAID-LEAVE DEDUCTION RUN.  FOR
003000*                          THE YEAR-MONTH SUPPLIED ON THE PARAMETER
003100*                          CARD, SUMS EACH EMPLOYEE'S PAID VACATION
003200*                          DAYS TAKEN AND DEDUCTS THEM FROM THE
003300*                          REMAINING BALANCE, FLOORED AT ZERO.
003400*
003500*    VERSION.              SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.       NONE.
003800*
003900*    FILES USED.
004000*                          ATEMP.   EMPLOYEE MASTER - UPDATED IN PLACE.
004100*                          ATDEPT.  DEPARTMENT MASTER.
004200*                          ATVCAT.  VACATION CATEGORY MASTER.
004300*                          ATLGR.   ATTENDANCE LEDGER.
004400*
004500*    ERROR MESSAGES USED.
004600*                          AT301 - AT306.
004700*
004800* CHANGES:
004900* 09/11/87 VBC - 1.0.00 CREATED.
005000* 21/07/90 VBC -    .01 ADMIN DEPARTMENT EXCLUSION ADDED.
005100* 11/02/93 VBC -    .02 HALF-DAY VACATION CATEGORIES SUPPORTED -
005200*                       ATV-PAID-DAYS NOW 9V9 NOT A FLAT FLAG.
005300* 11/01/99 VBC -    .03 YEAR 2000 REVIEW - TARGET-YEAR-MONTH
005400*                       PARAMETER CONFIRMED FULL 4-DIGIT CENTURY.
005500* 14/06/00 VBC -    .04 ZERO-DEDUCTION MONTHS NO LONGER REWRITE
005600*                       THE EMPLOYEE RECORD AT ALL, PER HEAD
005700*                       OFFICE AUDIT TRAIL REQUEST.
005800* 11/08/26 VBC -    .05 REQ 4485.  PARAMETER CARD NOW ECHOED TO THE
005900*                       RUN LOG AND THE FULL RAW FILE-STATUS BLOCK
006000*                       NOW SHOWN ON EVERY OPEN/REWRITE ERROR -
006100*                       SYSTEMS AUDIT WANTED THE WORKING-STORAGE
006200*                       REDEFINES ABOVE EARNING THEIR KEEP, NOT SAT
006300*                       THERE UNUSED.
006400*
006500*************************************************************************
006600* COPYRIGHT NOTICE.
006700* ****************
006800*
006900* THESE FILES AND PROGRAMS ARE PART OF THE ATTENDANCE/LEAVE BATCH
007000* SUITE AND ARE COPYRIGHT (C) VINCENT B COEN, 1987-2001 AND LATER.
007100*
007200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
007500*
007600*************************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900*================================
008000*
008100 CONFIGURATION           SECTION.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400*
008500 INPUT-OUTPUT            SECTION.
008600 FILE-CONTROL.
008700 COPY "selatemp.cob".
008800 COPY "selatdept.cob".
008900 COPY "selatvcat.cob".
009000 COPY "selatlgr.cob".
009100*
009200 DATA                    DIVISION.
009300*================================
009400*
009500 FILE                    SECTION.
009600*
009700 COPY "fdatemp.cob".
009800 COPY "fdatdept.cob".
009900 COPY "fdatvcat.cob".
010000 COPY "fdatlgr.cob".
010100*
010200 WORKING-STORAGE SECTION.
010300*-----------------------
010400 77  PROG-NAME                   PIC X(17) VALUE "AT300 (1.0.05)".
010500*
010600 01  WS-FILE-STATUS.
010700     03  ATE-RRN                 PIC 9(9)      COMP.
010800     03  ATE-STATUS-CD           PIC XX        VALUE ZERO.
010900     03  ATD-STATUS-CD           PIC XX        VALUE ZERO.
011000     03  ATV-STATUS-CD           PIC XX        VALUE ZERO.
011100     03  ATL-STATUS-CD           PIC XX        VALUE ZERO.
011200     03  FILLER                  PIC X(10).
011300*
011400 01  WS-FILE-STATUS-R REDEFINES WS-FILE-STATUS
011500                             PIC X(20).
011600*
011700 01  WS-PARAM-CARD.
011800     03  WS-PARM-YEAR-MONTH      PIC 9(6).
011900     03  FILLER                  PIC X(74).
012000*
012100 01  WS-PARAM-CARD-R REDEFINES WS-PARAM-CARD
012200                             PIC X(80).
012300*
012400 01  WS-TARGET-YM.
012500     03  WS-TARG-CCYY            PIC 9(4).
012600     03  WS-TARG-MM              PIC 99.
012700     03  FILLER                  PIC X.
012800*
012900 01  WS-TARGET-YM-R REDEFINES WS-TARGET-YM
013000                             PIC 9(6).
013100*
013200 01  WS-WORK-COUNTERS.
013300     03  WS-EMP-CNT               PIC 9(7)     COMP-3  VALUE ZERO.
013400     03  WS-DEDUCT-CNT            PIC 9(7)     COMP-3  VALUE ZERO.
013500     03  WS-PAID-VACATION-DAYS    PIC S9(3)V9  COMP-3.
013600     03  WS-REMAINING             PIC S9(3)V9  COMP-3.
013700     03  FILLER                   PIC X(8).
013800*
013900 01  WS-DEPT-TABLE.
014000     03  WS-DEPT-ENTRY            OCCURS 60 TIMES
014100                                   ASCENDING KEY IS WS-DT-CODE
014200                                   INDEXED BY WS-DT-IX.
014300         05  WS-DT-CODE           PIC X(4).
014400         05  WS-DT-ADMIN          PIC X.
014500     03  FILLER                   PIC X.
014600 77  WS-DEPT-COUNT                BINARY-CHAR UNSIGNED VALUE ZERO.
014700*
014800 01  WS-VACATION-TABLE.
014900     03  WS-VC-ENTRY              OCCURS 50 TIMES
015000                                   ASCENDING KEY IS WS-VC-CODE
015100                                   INDEXED BY WS-VC-IX.
015200         05  WS-VC-CODE           PIC X(4).
015300         05  WS-VC-PAID           PIC X.
015400         05  WS-VC-DAYS           PIC 9V9       COMP-3.
015500     03  FILLER                   PIC X.
015600 77  WS-VAC-COUNT                 BINARY-CHAR UNSIGNED VALUE ZERO.
015700*
015800 01  WS-LEDGER-TABLE.
015900     03  WS-LGR-ENTRY              OCCURS 2000 TIMES
016000                                    INDEXED BY WS-LG-IX.
016100         05  WS-LGR-EMP-NO         PIC 9(9)      COMP.
016200         05  WS-LGR-YEAR-MONTH     PIC 9(6).
016300         05  WS-LGR-VAC-CODE       PIC X(4).
016400     03  FILLER                    PIC X.
016500 77  WS-LGR-COUNT                  PIC 9(7)      COMP-3  VALUE ZERO.
016600*
016700 01  WS-MISC-SWITCHES.
016800     03  WS-EOF-EMP-SW             PIC X         VALUE "N".
016900         88  WS-EOF-EMP                  VALUE "Y".
017000     03  WS-ADMIN-SW                PIC X        VALUE "N".
017100         88  WS-IS-ADMIN-DEPT              VALUE "Y".
017200     03  FILLER                   PIC X(6).
017300*
017400 01  ERROR-MESSAGES.
017500     03  AT301  PIC X(40) VALUE "AT301 EMPLOYEE FILE OPEN ERROR - CODE ".
017600     03  AT302  PIC X(40) VALUE "AT302 DEPARTMENT FILE OPEN ERROR -CODE ".
017700     03  AT303  PIC X(40) VALUE "AT303 VACATION FILE OPEN ERROR -  CODE ".
017800     03  AT304  PIC X(40) VALUE "AT304 LEDGER FILE OPEN ERROR -    CODE ".
017900     03  AT305  PIC X(40) VALUE "AT305 EMPLOYEE REWRITE ERROR -    CODE ".
018000     03  AT306  PIC X(40) VALUE "AT306 NO TARGET YEAR-MONTH SUPPLIED - ".
018100     03  FILLER                  PIC X.
018200*
018300 PROCEDURE               DIVISION.
018400*================================
018500*
018600 AA000-MAIN               SECTION.
018700***********************************
018800     PERFORM  AA005-ACCEPT-TARGET-PERIOD THRU AA005-EXIT.
018900     PERFORM  AA010-OPEN-AT-FILES       THRU AA010-EXIT.
019000     PERFORM  AA020-LOAD-DEPT-TABLE     THRU AA020-EXIT.
019100     PERFORM  AA030-LOAD-VACATION-TABLE THRU AA030-EXIT.
019200     PERFORM  AA035-LOAD-LEDGER-TABLE   THRU AA035-EXIT.
019300     PERFORM  AA040-PROCESS-EMPLOYEES   THRU AA040-EXIT
019400         UNTIL WS-EOF-EMP.
019500     PERFORM  AA090-CLOSE-AT-FILES      THRU AA090-EXIT.
019600     DISPLAY  "AT306 RUN COMPLETE - EMPLOYEES/DEDUCTED - "
019700         WS-EMP-CNT " / " WS-DEDUCT-CNT.
019800     GOBACK.
019900*
020000 AA000-EXIT.  EXIT SECTION.
020100*
020200 AA005-ACCEPT-TARGET-PERIOD.
020300*
020400     ACCEPT   WS-PARAM-CARD FROM COMMAND-LINE.
020500*    PARAMETER CARD ECHOED TO THE RUN LOG VIA THE ALTERNATE
020600*    ALPHANUMERIC VIEW - HEAD OFFICE AUDIT TRAIL REQUEST, SAME
020700*    REASON THE ZERO-DEDUCTION REWRITE SUPPRESSION WAS ADDED BELOW.
020800     DISPLAY  "AT300 PARM CARD - " WS-PARAM-CARD-R.
020900     IF       WS-PARM-YEAR-MONTH = ZERO
021000              DISPLAY AT306
021100              MOVE 16 TO RETURN-CODE
021200              GOBACK
021300     END-IF.
021400     MOVE     WS-PARM-YEAR-MONTH TO WS-TARGET-YM-R.
021500 AA005-EXIT.  EXIT.
021600*
021700 AA010-OPEN-AT-FILES.
021800*
021900     OPEN     I-O   AT-EMPLOYEE-FILE.
022000     IF       ATE-STATUS-CD NOT = "00"
022100              DISPLAY AT301 WS-FILE-STATUS-R
022200              MOVE 1 TO RETURN-CODE
022300              GOBACK
022400     END-IF.
022500     OPEN     INPUT AT-DEPARTMENT-FILE.
022600     IF       ATD-STATUS-CD NOT = "00"
022700              DISPLAY AT302 WS-FILE-STATUS-R
022800              MOVE 2 TO RETURN-CODE
022900              GOBACK
023000     END-IF.
023100     OPEN     INPUT AT-VACATION-FILE.
023200     IF       ATV-STATUS-CD NOT = "00"
023300              DISPLAY AT303 WS-FILE-STATUS-R
023400              MOVE 3 TO RETURN-CODE
023500              GOBACK
023600     END-IF.
023700     OPEN     INPUT AT-LEDGER-FILE.
023800     IF       ATL-STATUS-CD NOT = "00" AND ATL-STATUS-CD NOT = "05"
023900              DISPLAY AT304 WS-FILE-STATUS-R
024000              MOVE 4 TO RETURN-CODE
024100              GOBACK
024200     END-IF.
024300 AA010-EXIT.  EXIT.
024400*
024500 AA020-LOAD-DEPT-TABLE.
024600*
024700     MOVE     ZERO TO WS-DEPT-COUNT.
024800 AA020-READ.
024900     READ     AT-DEPARTMENT-FILE
025000         AT END
025100              GO TO AA020-EXIT
025200     END-READ.
025300     IF       ATD-STATUS-CD NOT = "00"
025400              GO TO AA020-EXIT
025500     END-IF.
025600     ADD      1 TO WS-DEPT-COUNT.
025700     MOVE     ATD-DEPT-CODE TO WS-DT-CODE (WS-DEPT-COUNT).
025800     MOVE     ATD-ADMIN-FLAG TO WS-DT-ADMIN (WS-DEPT-COUNT).
025900     GO TO    AA020-READ.
026000 AA020-EXIT.  EXIT.
026100*
026200 AA030-LOAD-VACATION-TABLE.
026300*
026400     MOVE     ZERO TO WS-VAC-COUNT.
026500 AA030-READ.
026600     READ     AT-VACATION-FILE
026700         AT END
026800              GO TO AA030-EXIT
026900     END-READ.
027000     IF       ATV-STATUS-CD NOT = "00"
027100              GO TO AA030-EXIT
027200     END-IF.
027300     ADD      1 TO WS-VAC-COUNT.
027400     MOVE     ATV-VAC-CODE  TO WS-VC-CODE (WS-VAC-COUNT).
027500     MOVE     ATV-IS-PAID   TO WS-VC-PAID (WS-VAC-COUNT).
027600     MOVE     ATV-PAID-DAYS TO WS-VC-DAYS (WS-VAC-COUNT).
027700     GO TO    AA030-READ.
027800 AA030-EXIT.  EXIT.
027900*
028000 AA035-LOAD-LEDGER-TABLE.
028100*
028200*    THE LEDGER FILE HAS NO INDEXED ACCESS SO IT IS READ WHOLESALE
028300*    INTO A TABLE HERE; ONLY ROWS CARRYING A VACATION CODE FOR THE
028400*    TARGET YEAR-MONTH ARE KEPT.
028500*
028600     MOVE     ZERO TO WS-LGR-COUNT.
028700     IF       ATL-STATUS-CD = "05"
028800              GO TO AA035-EXIT
028900     END-IF.
029000 AA035-READ.
029100     READ     AT-LEDGER-FILE
029200         AT END
029300              GO TO AA035-EXIT
029400     END-READ.
029500     IF       ATL-STATUS-CD NOT = "00"
029600              GO TO AA035-EXIT
029700     END-IF.
029800     IF       ATL-YEAR-MONTH = WS-TARGET-YM-R
029900         AND  ATL-VACATION-CODE NOT = SPACES
030000              ADD  1 TO WS-LGR-COUNT
030100              MOVE ATL-EMP-NO TO WS-LGR-EMP-NO (WS-LGR-COUNT)
030200              MOVE ATL-YEAR-MONTH TO WS-LGR-YEAR-MONTH (WS-LGR-COUNT)
030300              MOVE ATL-VACATION-CODE TO WS-LGR-VAC-CODE (WS-LGR-COUNT)
030400     END-IF.
030500     GO TO    AA035-READ.
030600 AA035-EXIT.  EXIT.
030700*
030800 AA040-PROCESS-EMPLOYEES.
030900*
031000     READ     AT-EMPLOYEE-FILE NEXT RECORD
031100         AT END
031200              SET  WS-EOF-EMP TO TRUE
031300              GO TO AA040-EXIT
031400     END-READ.
031500     IF       ATE-STATUS-CD NOT = "00"
031600              SET  WS-EOF-EMP TO TRUE
031700              GO TO AA040-EXIT
031800     END-IF.
031900     ADD      1 TO WS-EMP-CNT.
032000     PERFORM  AA045-CHECK-ADMIN-DEPT THRU AA045-EXIT.
032100     IF       WS-IS-ADMIN-DEPT
032200              GO TO AA040-EXIT
032300     END-IF.
032400     PERFORM  AA060-SUM-PAID-DAYS THRU AA060-EXIT.
032500     IF       WS-PAID-VACATION-DAYS > ZERO
032600              PERFORM AA070-DEDUCT-BALANCE THRU AA070-EXIT
032700     END-IF.
032800 AA040-EXIT.  EXIT.
032900*
033000 AA045-CHECK-ADMIN-DEPT.
033100*
033200     MOVE     "N" TO WS-ADMIN-SW.
033300     SEARCH ALL WS-DEPT-ENTRY
033400         WHEN WS-DT-CODE (WS-DT-IX) = ATE-DEPT-CODE
033500              IF   WS-DT-ADMIN (WS-DT-IX) = "Y"
033600                   SET WS-IS-ADMIN-DEPT TO TRUE
033700              END-IF
033800     END-SEARCH.
033900 AA045-EXIT.  EXIT.
034000*
034100 AA060-SUM-PAID-DAYS.
034200*
034300     MOVE     ZERO TO WS-PAID-VACATION-DAYS.
034400     SET      WS-LG-IX TO 1.
034500     PERFORM  AA061-SCAN-LEDGER UNTIL WS-LG-IX > WS-LGR-COUNT.
034600 AA060-EXIT.  EXIT.
034700*
034800 AA061-SCAN-LEDGER.
034900     IF       WS-LGR-EMP-NO (WS-LG-IX) = ATE-EMP-NO
035000              PERFORM AA062-ADD-IF-PAID-CATEGORY
035100     END-IF.
035200     SET      WS-LG-IX UP BY 1.
035300*
035400 AA062-ADD-IF-PAID-CATEGORY.
035500     SET      WS-VC-IX TO 1.
035600     SEARCH ALL WS-VC-ENTRY
035700         WHEN WS-VC-CODE (WS-VC-IX) = WS-LGR-VAC-CODE (WS-LG-IX)
035800              IF   WS-VC-PAID (WS-VC-IX) = "Y"
035900                   ADD WS-VC-DAYS (WS-VC-IX) TO WS-PAID-VACATION-DAYS
036000              END-IF
036100     END-SEARCH.
036200*
036300 AA070-DEDUCT-BALANCE.
036400*
036500     MOVE     ATE-PAID-LEAVE-REMAIN TO WS-REMAINING.
036600     SUBTRACT WS-PAID-VACATION-DAYS FROM WS-REMAINING.
036700     IF       WS-REMAINING < ZERO
036800              MOVE ZERO TO WS-REMAINING
036900     END-IF.
037000     MOVE     WS-REMAINING TO ATE-PAID-LEAVE-REMAIN.
037100     REWRITE  AT-EMPLOYEE-RECORD.
037200     IF       ATE-STATUS-CD NOT = "00"
037300              DISPLAY AT305 WS-FILE-STATUS-R
037400     ELSE
037500              ADD 1 TO WS-DEDUCT-CNT
037600     END-IF.
037700 AA070-EXIT.  EXIT.
037800*
037900 AA090-CLOSE-AT-FILES.
038000*
038100     CLOSE    AT-EMPLOYEE-FILE.
038200     CLOSE    AT-DEPARTMENT-FILE.
038300     CLOSE    AT-VACATION-FILE.
038400     CLOSE    AT-LEDGER-FILE.
038500 AA090-EXIT.  EXIT.
038600*
