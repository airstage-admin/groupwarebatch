000100****************************************************************
000200*                                                              *
000300*           Attendance Ledger  -  Monthly Create Batch        *
000400*                                                              *
000500*           Creates blank ledger rows for every working       *
000600*           and non-working day of the previous and the       *
000700*           current month, for every non-admin employee.      *
000800*                                                              *
000900****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.              AT100.
001500*
001600 AUTHOR.                  V B COEN.
001700*
001800 INSTALLATION.            APPLEWOOD COMPUTERS - ATTENDANCE SUITE.
001900*
002000 DATE-WRITTEN.             14/09/87.
002100*
002200 DATE-COMPILED.
002300*
002400 SECURITY.                 COPYRIGHT (C) 1987-2001 & LATER,
002500*                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002600*                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002700*                          THE FILE COPYING FOR DETAILS.
002800*
002900*    REMARKS.              MONTHLY ATTENDANCE LEDGER CREATE BATCH.
003000*                          FOR EVERY NON-ADMIN EMPLOYEE, ENSURES AN
003100*                          INITIAL LEDGER EXISTS FOR THE PREVIOUS
003200*                          MONTH AND THE CURRENT MONTH.
003300*
003400*    VERSION.              SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.       NONE.
003700*
003800*    FILES USED.
003900*                          ATEMP.   EMPLOYEE MASTER.
004000*                          ATDEPT.  DEPARTMENT MASTER.
004100*                          ATHOLI.  PUBLIC HOLIDAY MASTER.
004200*                          ATPLAC.  WORK-PLACE CATEGORY MASTER.
004300*                          ATLGR.   ATTENDANCE LEDGER.
004400*
004500*    ERROR MESSAGES USED.
004600*                          AT001 - AT006.
004700*
004800* CHANGES:
004900* 14/09/87 VBC - 1.0.00 CREATED - STARTED CODING FROM PY000/
005000*                       VACPRINT HOUSE SHELL.
005100* 02/11/89 VBC -    .01 ADDED ADMIN-DEPARTMENT EXCLUSION VIA
005200*                       DEPT TABLE SEARCH ALL.
005300* 19/06/90 VBC -    .02 LEDGER ROWS NOW CARRY NON-WORKING FLAG
005400*                       FROM HOLIDAY-SET UNION.
005500* 04/02/93 VBC -    .03 PLACE-CATEGORY TABLE LOAD ADDED (USED BY
005600*                       LEDGER CREATE, NO TRANSFORM YET).
005700* 11/01/99 VBC -    .04 YEAR 2000 REVIEW - ATE-HIRE-CCYY AND ALL
005800*                       YEAR-MONTH FIELDS CONFIRMED FULL 4-DIGIT
005900*                       CENTURY, NO 2-DIGIT YEAR FIELDS REMAIN.
006000* 07/03/01 VBC -    .05 CORRECTED LEAP-YEAR TEST FOR FEBRUARY
006100*                       DAY COUNT (CENTURY RULE WAS MISSING).
006200* 11/08/26 VBC -    .06 REQ 4483.  AA035-LOAD-LEDGER-TABLE WAS
006300*                       LEAVING ATLGR OPEN INPUT AFTER THE
006400*                       EXISTENCE-TABLE LOAD PASS - AA087-WRITE-
006500*                       ONE-DAY COULD NEVER ACTUALLY WRITE A NEW
006600*                       LEDGER ROW.  CLOSE/OPEN EXTEND ADDED AT
006700*                       AA035-REOPEN, SAME PATTERN ALREADY USED
006800*                       FOR ATHOLI IN AA040.
006900*
007000*************************************************************************
007100* COPYRIGHT NOTICE.
007200* ****************
007300*
007400* THESE FILES AND PROGRAMS ARE PART OF THE ATTENDANCE/LEAVE BATCH
007500* SUITE AND ARE COPYRIGHT (C) VINCENT B COEN, 1987-2001 AND LATER.
007600*
007700* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007800* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007900* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
008000*
008100*************************************************************************
008200*
008300 ENVIRONMENT             DIVISION.
008400*================================
008500*
008600 CONFIGURATION           SECTION.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM.
008900*
009000 INPUT-OUTPUT            SECTION.
009100 FILE-CONTROL.
009200 COPY "selatemp.cob".
009300 COPY "selatdept.cob".
009400 COPY "selatholi.cob".
009500 COPY "selatplac.cob".
009600 COPY "selatlgr.cob".
009700*
009800 DATA                    DIVISION.
009900*================================
010000*
010100 FILE                    SECTION.
010200*
010300 COPY "fdatemp.cob".
010400 COPY "fdatdept.cob".
010500 COPY "fdatholi.cob".
010600 COPY "fdatplac.cob".
010700 COPY "fdatlgr.cob".
010800*
010900 WORKING-STORAGE SECTION.
011000*-----------------------
011100 77  PROG-NAME                   PIC X(17) VALUE "AT100 (1.0.05)".
011200*
011300 01  WS-FILE-STATUS.
011400     03  ATE-RRN                 PIC 9(9)      COMP.
011500     03  ATE-STATUS-CD           PIC XX        VALUE ZERO.
011600     03  ATD-STATUS-CD           PIC XX        VALUE ZERO.
011700     03  ATH-STATUS-CD           PIC XX        VALUE ZERO.
011800     03  ATP-STATUS-CD           PIC XX        VALUE ZERO.
011900     03  ATL-STATUS-CD           PIC XX        VALUE ZERO.
012000     03  FILLER                  PIC X(10).
012100*
012200 01  WS-TODAY-DATE.
012300     03  WS-TODAY-CCYY           PIC 9(4).
012400     03  WS-TODAY-MM             PIC 99.
012500     03  WS-TODAY-DD             PIC 99.
012600     03  FILLER                  PIC X.
012700*
012800 01  WS-TODAY-R REDEFINES WS-TODAY-DATE
012900                             PIC 9(8).
013000*
013100 01  WS-CURR-YM.
013200     03  WS-CURR-CCYY            PIC 9(4).
013300     03  WS-CURR-MM              PIC 99.
013400     03  FILLER                  PIC X.
013500*
013600 01  WS-CURR-YM-R REDEFINES WS-CURR-YM
013700                             PIC 9(6).
013800*
013900 01  WS-PREV-YM.
014000     03  WS-PREV-CCYY            PIC 9(4).
014100     03  WS-PREV-MM              PIC 99.
014200     03  FILLER                  PIC X.
014300*
014400 01  WS-PREV-YM-R REDEFINES WS-PREV-YM
014500                             PIC 9(6).
014600*
014700 01  WS-CHK-YM-GRP.
014800     03  WS-CHK-YM-CCYY          PIC 9(4).
014900     03  WS-CHK-YM-MM            PIC 99.
015000     03  FILLER                  PIC X.
015100*
015200 01  WS-CHK-YM REDEFINES WS-CHK-YM-GRP
015300                             PIC 9(6).
015400*
015500 01  WS-WORK-COUNTERS.
015600     03  WS-CHK-MM-SAVE          PIC 99.
015700     03  WS-DAYS-IN-MONTH        BINARY-CHAR  UNSIGNED.
015800     03  WS-DAY-SUB              BINARY-CHAR  UNSIGNED.
015900     03  WS-HOL-SUB              BINARY-CHAR  UNSIGNED.
016000     03  WS-HOL-MAX              BINARY-CHAR  UNSIGNED  VALUE ZERO.
016100     03  WS-LEAP-QUOT            BINARY-CHAR  UNSIGNED.
016200     03  WS-LEAP-REM             BINARY-CHAR  UNSIGNED.
016300     03  WS-EMP-CNT              PIC 9(7)     COMP-3     VALUE ZERO.
016400     03  WS-LGR-ADD-CNT          PIC 9(7)     COMP-3     VALUE ZERO.
016500     03  FILLER                  PIC X(8).
016600*
016700 01  WS-DEPT-TABLE.
016800     03  WS-DEPT-ENTRY           OCCURS 60 TIMES
016900                                  ASCENDING KEY IS WS-DT-CODE
017000                                  INDEXED BY WS-DT-IX.
017100         05  WS-DT-CODE          PIC X(4).
017200         05  WS-DT-ADMIN         PIC X.
017300     03  FILLER                  PIC X.
017400 77  WS-DEPT-COUNT               BINARY-CHAR UNSIGNED VALUE ZERO.
017500*
017600 01  WS-PLACE-TABLE.
017700     03  WS-PLACE-ENTRY          OCCURS 40 TIMES
017800                                  INDEXED BY WS-PL-IX.
017900         05  WS-PL-CODE          PIC X(4).
018000         05  WS-PL-NAME          PIC X(30).
018100     03  FILLER                  PIC X.
018200 77  WS-PLACE-COUNT              BINARY-CHAR UNSIGNED VALUE ZERO.
018300*
018400 01  WS-HOLIDAY-SET.
018500     03  WS-HOL-ENTRY            OCCURS 80 TIMES
018600                                  INDEXED BY WS-HS-IX.
018700         05  WS-HOL-MM           PIC 99.
018800         05  WS-HOL-DD           PIC 99.
018900     03  FILLER                   PIC X.
019000*
019100 01  WS-BASE-HOLIDAYS.
019200     03  FILLER PIC 9(4) VALUE 0101.
019300     03  FILLER PIC 9(4) VALUE 1225.
019400     03  FILLER PIC 9(4) VALUE 1226.
019500 01  WS-BASE-HOLIDAYS-R REDEFINES WS-BASE-HOLIDAYS.
019600     03  WS-BASE-ENTRY           OCCURS 3 TIMES.
019700         05  WS-BASE-MM          PIC 99.
019800         05  WS-BASE-DD          PIC 99.
019900*
020000 01  WS-LEDGER-EXISTS-TABLE.
020100     03  WS-LGR-ENTRY            OCCURS 2000 TIMES
020200                                  INDEXED BY WS-LX-IX.
020300         05  WS-LGR-EMP-NO       PIC 9(9)      COMP.
020400         05  WS-LGR-YEAR-MONTH   PIC 9(6).
020500     03  FILLER                   PIC X.
020600 77  WS-LGR-COUNT                PIC 9(7)      COMP-3   VALUE ZERO.
020700*
020800 01  WS-MISC-SWITCHES.
020900     03  WS-EOF-EMP-SW           PIC X         VALUE "N".
021000         88  WS-EOF-EMP                VALUE "Y".
021100     03  WS-FOUND-SW             PIC X         VALUE "N".
021200         88  WS-FOUND                  VALUE "Y".
021300     03  WS-ADMIN-SW              PIC X        VALUE "N".
021400         88  WS-IS-ADMIN-DEPT            VALUE "Y".
021500     03  FILLER                  PIC X(5).
021600*
021700 01  ERROR-MESSAGES.
021800     03  AT001  PIC X(40) VALUE "AT001 EMPLOYEE FILE OPEN ERROR - CODE ".
021900     03  AT002  PIC X(40) VALUE "AT002 DEPARTMENT FILE OPEN ERROR -CODE ".
022000     03  AT003  PIC X(40) VALUE "AT003 HOLIDAY FILE OPEN ERROR -   CODE ".
022100     03  AT004  PIC X(40) VALUE "AT004 PLACE FILE OPEN ERROR -     CODE ".
022200     03  AT005  PIC X(40) VALUE "AT005 LEDGER FILE OPEN ERROR -    CODE ".
022300     03  AT006  PIC X(40) VALUE "AT006 RUN COMPLETE - EMPLOYEES/LEDGER - ".
022400     03  FILLER                  PIC X.
022500*
022600 PROCEDURE               DIVISION.
022700*================================
022800*
022900 AA000-MAIN               SECTION.
023000***********************************
023100     PERFORM  ZZ060-GET-TODAY       THRU ZZ060-EXIT.
023200     PERFORM  AA010-OPEN-AT-FILES   THRU AA010-EXIT.
023300     PERFORM  AA020-LOAD-DEPT-TABLE THRU AA020-EXIT.
023400     PERFORM  AA030-LOAD-PLACE-TABLE THRU AA030-EXIT.
023500     PERFORM  AA035-LOAD-LEDGER-TABLE THRU AA035-EXIT.
023600     PERFORM  AA050-PROCESS-EMPLOYEES THRU AA050-EXIT
023700         UNTIL WS-EOF-EMP.
023800     PERFORM  AA090-CLOSE-AT-FILES  THRU AA090-EXIT.
023900     DISPLAY  AT006 WS-EMP-CNT " / " WS-LGR-ADD-CNT.
024000     GOBACK.
024100*
024200 AA000-EXIT.  EXIT SECTION.
024300*
024400 AA010-OPEN-AT-FILES.
024500*
024600     OPEN     INPUT AT-EMPLOYEE-FILE.
024700     IF       ATE-STATUS-CD NOT = "00"
024800              DISPLAY AT001 ATE-STATUS-CD
024900              MOVE 1 TO RETURN-CODE
025000              GOBACK
025100     END-IF.
025200     OPEN     INPUT AT-DEPARTMENT-FILE.
025300     IF       ATD-STATUS-CD NOT = "00"
025400              DISPLAY AT002 ATD-STATUS-CD
025500              MOVE 2 TO RETURN-CODE
025600              GOBACK
025700     END-IF.
025800     OPEN     INPUT AT-HOLIDAY-FILE.
025900     IF       ATH-STATUS-CD NOT = "00"
026000              DISPLAY AT003 ATH-STATUS-CD
026100              MOVE 3 TO RETURN-CODE
026200              GOBACK
026300     END-IF.
026400     OPEN     INPUT AT-PLACE-FILE.
026500     IF       ATP-STATUS-CD NOT = "00"
026600              DISPLAY AT004 ATP-STATUS-CD
026700              MOVE 4 TO RETURN-CODE
026800              GOBACK
026900     END-IF.
027000     OPEN     INPUT AT-LEDGER-FILE.
027100     IF       ATL-STATUS-CD NOT = "00" AND ATL-STATUS-CD NOT = "05"
027200              DISPLAY AT005 ATL-STATUS-CD
027300              MOVE 5 TO RETURN-CODE
027400              GOBACK
027500     END-IF.
027600 AA010-EXIT.  EXIT.
027700*
027800 AA020-LOAD-DEPT-TABLE.
027900*
028000     MOVE     ZERO TO WS-DEPT-COUNT.
028100 AA020-READ.
028200     READ     AT-DEPARTMENT-FILE
028300         AT END
028400              GO TO AA020-EXIT
028500     END-READ.
028600     IF       ATD-STATUS-CD NOT = "00"
028700              GO TO AA020-EXIT
028800     END-IF.
028900     ADD      1 TO WS-DEPT-COUNT.
029000     MOVE     ATD-DEPT-CODE TO WS-DT-CODE (WS-DEPT-COUNT).
029100     MOVE     ATD-ADMIN-FLAG TO WS-DT-ADMIN (WS-DEPT-COUNT).
029200     GO TO    AA020-READ.
029300 AA020-EXIT.  EXIT.
029400*
029500 AA030-LOAD-PLACE-TABLE.
029600*
029700     MOVE     ZERO TO WS-PLACE-COUNT.
029800 AA030-READ.
029900     READ     AT-PLACE-FILE
030000         AT END
030100              GO TO AA030-EXIT
030200     END-READ.
030300     IF       ATP-STATUS-CD NOT = "00"
030400              GO TO AA030-EXIT
030500     END-IF.
030600     ADD      1 TO WS-PLACE-COUNT.
030700     MOVE     ATP-PLACE-CODE TO WS-PL-CODE (WS-PLACE-COUNT).
030800     MOVE     ATP-PLACE-NAME TO WS-PL-NAME (WS-PLACE-COUNT).
030900     GO TO    AA030-READ.
031000 AA030-EXIT.  EXIT.
031100*
031200 AA035-LOAD-LEDGER-TABLE.
031300*
031400*    READS WHAT IS ALREADY ON THE LEDGER FILE SO THAT THE
031500*    EXISTENCE CHECK IN AA075 CAN BE DONE IN MEMORY - THE
031600*    LEDGER FILE HAS NO INDEXED ACCESS.  ONE TABLE ENTRY IS
031700*    KEPT PER EMPLOYEE/MONTH, NOT PER DAY.
031800*
031900     MOVE     ZERO TO WS-LGR-COUNT.
032000     IF       ATL-STATUS-CD = "05"
032100              GO TO AA035-REOPEN
032200     END-IF.
032300 AA035-READ.
032400     READ     AT-LEDGER-FILE
032500         AT END
032600              GO TO AA035-REOPEN
032700     END-READ.
032800     IF       ATL-STATUS-CD NOT = "00"
032900              GO TO AA035-REOPEN
033000     END-IF.
033100     IF       ATL-DAY-OF-MONTH = 1
033200              ADD  1 TO WS-LGR-COUNT
033300              MOVE ATL-EMP-NO TO WS-LGR-EMP-NO (WS-LGR-COUNT)
033400              MOVE ATL-YEAR-MONTH TO WS-LGR-YEAR-MONTH (WS-LGR-COUNT)
033500     END-IF.
033600     GO TO    AA035-READ.
033700 AA035-REOPEN.
033800*
033900*    TABLE IS NOW LOADED FROM THE INPUT PASS ABOVE - CLOSE AND
034000*    REOPEN EXTEND SO AA085-CREATE-MONTH-LEDGER CAN WRITE NEW
034100*    ROWS ONTO THE END OF THE SAME FILE (SAME REOPEN PATTERN AS
034200*    THE HOLIDAY FILE IN AA040).
034300*
034400     CLOSE    AT-LEDGER-FILE.
034500     OPEN     EXTEND AT-LEDGER-FILE.
034600     IF       ATL-STATUS-CD NOT = "00"
034700              DISPLAY AT005 ATL-STATUS-CD
034800              MOVE 5 TO RETURN-CODE
034900              GOBACK
035000     END-IF.
035100 AA035-EXIT.  EXIT.
035200*
035300 AA050-PROCESS-EMPLOYEES.
035400*
035500     READ     AT-EMPLOYEE-FILE NEXT RECORD
035600         AT END
035700              SET  WS-EOF-EMP TO TRUE
035800              GO TO AA050-EXIT
035900     END-READ.
036000     IF       ATE-STATUS-CD NOT = "00"
036100              SET  WS-EOF-EMP TO TRUE
036200              GO TO AA050-EXIT
036300     END-IF.
036400     ADD      1 TO WS-EMP-CNT.
036500     PERFORM  AA060-CHECK-ADMIN-DEPT THRU AA060-EXIT.
036600     IF       WS-IS-ADMIN-DEPT
036700              GO TO AA050-EXIT
036800     END-IF.
036900*
037000*    HOLIDAY SET IS RE-UNIONED FOR EVERY EMPLOYEE HERE, MATCHING
037100*    THE CONTROL FLOW OF THE SOURCE SYSTEM (NOT HOISTED OUT OF
037200*    THE EMPLOYEE LOOP, EVEN THOUGH THE RESULT IS THE SAME EVERY
037300*    TIME ROUND).
037400*
037500     PERFORM  AA040-BUILD-HOLIDAY-SET  THRU AA040-EXIT.
037600     PERFORM  ZZ065-COMPUTE-YEAR-MONTHS THRU ZZ065-EXIT.
037700     PERFORM  AA070-LEDGER-EXISTS-CHECK THRU AA070-EXIT.
037800 AA050-EXIT.  EXIT.
037900*
038000 AA060-CHECK-ADMIN-DEPT.
038100*
038200     MOVE     "N" TO WS-ADMIN-SW.
038300     SEARCH ALL WS-DEPT-ENTRY
038400         WHEN WS-DT-CODE (WS-DT-IX) = ATE-DEPT-CODE
038500              IF   WS-DT-ADMIN (WS-DT-IX) = "Y"
038600                   SET WS-IS-ADMIN-DEPT TO TRUE
038700              END-IF
038800     END-SEARCH.
038900 AA060-EXIT.  EXIT.
039000*
039100 AA040-BUILD-HOLIDAY-SET.
039200*
039300     MOVE     ZERO TO WS-HOL-MAX.
039400     PERFORM  AA041-ADD-BASE-HOLIDAY
039500         VARYING WS-HOL-SUB FROM 1 BY 1
039600         UNTIL WS-HOL-SUB > 3.
039700     CLOSE    AT-HOLIDAY-FILE.
039800     OPEN     INPUT AT-HOLIDAY-FILE.
039900     GO TO    AA040-READ.
040000 AA040-ADD-DONE.
040100     GO TO    AA040-EXIT.
040200 AA040-READ.
040300     READ     AT-HOLIDAY-FILE
040400         AT END
040500              GO TO AA040-EXIT
040600     END-READ.
040700     IF       ATH-STATUS-CD NOT = "00"
040800              GO TO AA040-EXIT
040900     END-IF.
041000     ADD      1 TO WS-HOL-MAX.
041100     MOVE     ATH-MONTH TO WS-HOL-MM (WS-HOL-MAX).
041200     MOVE     ATH-DAY   TO WS-HOL-DD (WS-HOL-MAX).
041300     GO TO    AA040-READ.
041400 AA040-EXIT.  EXIT.
041500*
041600 AA041-ADD-BASE-HOLIDAY.
041700     ADD      1 TO WS-HOL-MAX.
041800     MOVE     WS-BASE-MM (WS-HOL-SUB) TO WS-HOL-MM (WS-HOL-MAX).
041900     MOVE     WS-BASE-DD (WS-HOL-SUB) TO WS-HOL-DD (WS-HOL-MAX).
042000*
042100 ZZ060-GET-TODAY.
042200*
042300     ACCEPT   WS-TODAY-R FROM DATE YYYYMMDD.
042400 ZZ060-EXIT.  EXIT.
042500*
042600 ZZ065-COMPUTE-YEAR-MONTHS.
042700*
042800     MOVE     WS-TODAY-CCYY TO WS-CURR-CCYY.
042900     MOVE     WS-TODAY-MM   TO WS-CURR-MM.
043000     IF       WS-TODAY-MM = 1
043100              COMPUTE WS-PREV-CCYY = WS-TODAY-CCYY - 1
043200              MOVE 12 TO WS-PREV-MM
043300     ELSE
043400              MOVE WS-TODAY-CCYY TO WS-PREV-CCYY
043500              COMPUTE WS-PREV-MM = WS-TODAY-MM - 1
043600     END-IF.
043700 ZZ065-EXIT.  EXIT.
043800*
043900 AA070-LEDGER-EXISTS-CHECK.
044000*
044100     MOVE     WS-PREV-YM-R TO WS-CHK-YM.
044200     MOVE     WS-PREV-MM   TO WS-CHK-MM-SAVE.
044300     PERFORM  AA075-LOOK-FOR-LEDGER THRU AA075-EXIT.
044400     IF       NOT WS-FOUND
044500              PERFORM AA085-CREATE-MONTH-LEDGER THRU AA085-EXIT
044600     END-IF.
044700     MOVE     WS-CURR-YM-R TO WS-CHK-YM.
044800     MOVE     WS-CURR-MM   TO WS-CHK-MM-SAVE.
044900     PERFORM  AA075-LOOK-FOR-LEDGER THRU AA075-EXIT.
045000     IF       NOT WS-FOUND
045100              PERFORM AA085-CREATE-MONTH-LEDGER THRU AA085-EXIT
045200     END-IF.
045300 AA070-EXIT.  EXIT.
045400*
045500 AA075-LOOK-FOR-LEDGER.
045600*
045700     MOVE     "N" TO WS-FOUND-SW.
045800     SET      WS-LX-IX TO 1.
045900     PERFORM  AA075-SCAN UNTIL WS-LX-IX > WS-LGR-COUNT.
046000 AA075-EXIT.  EXIT.
046100*
046200 AA075-SCAN.
046300     IF       WS-LGR-EMP-NO (WS-LX-IX) = ATE-EMP-NO
046400         AND  WS-LGR-YEAR-MONTH (WS-LX-IX) = WS-CHK-YM
046500              SET WS-FOUND TO TRUE
046600              SET WS-LX-IX TO WS-LGR-COUNT
046700     END-IF.
046800     SET      WS-LX-IX UP BY 1.
046900*
047000 AA085-CREATE-MONTH-LEDGER.
047100*
047200     PERFORM  ZZ090-DAYS-IN-MONTH THRU ZZ090-EXIT.
047300     PERFORM  AA087-WRITE-ONE-DAY
047400         VARYING WS-DAY-SUB FROM 1 BY 1
047500         UNTIL WS-DAY-SUB > WS-DAYS-IN-MONTH.
047600     ADD      1 TO WS-LGR-COUNT.
047700     MOVE     ATE-EMP-NO TO WS-LGR-EMP-NO (WS-LGR-COUNT).
047800     MOVE     WS-CHK-YM  TO WS-LGR-YEAR-MONTH (WS-LGR-COUNT).
047900 AA085-EXIT.  EXIT.
048000*
048100 AA087-WRITE-ONE-DAY.
048200*
048300     MOVE     ATE-EMP-NO TO ATL-EMP-NO.
048400     MOVE     WS-CHK-YM  TO ATL-YEAR-MONTH.
048500     MOVE     WS-DAY-SUB TO ATL-DAY-OF-MONTH.
048600     MOVE     SPACES     TO ATL-VACATION-CODE.
048700     MOVE     "N"        TO WS-FOUND-SW.
048800     SET      WS-HS-IX TO 1.
048900     PERFORM  AA088-HOLIDAY-SCAN UNTIL WS-HS-IX > WS-HOL-MAX.
049000     IF       WS-FOUND
049100              SET ATL-NON-WORKING TO TRUE
049200     ELSE
049300              MOVE "N" TO ATL-NON-WORKING-FLAG
049400     END-IF.
049500     WRITE    AT-LEDGER-RECORD.
049600     ADD      1 TO WS-LGR-ADD-CNT.
049700*
049800 AA088-HOLIDAY-SCAN.
049900     IF       WS-HOL-MM (WS-HS-IX) = WS-CHK-MM-SAVE
050000         AND  WS-HOL-DD (WS-HS-IX) = WS-DAY-SUB
050100              SET WS-FOUND TO TRUE
050200              SET WS-HS-IX TO WS-HOL-MAX
050300     END-IF.
050400     SET      WS-HS-IX UP BY 1.
050500*
050600 ZZ090-DAYS-IN-MONTH.
050700*
050800     EVALUATE WS-CHK-MM-SAVE
050900         WHEN 1  WHEN 3  WHEN 5  WHEN 7  WHEN 8  WHEN 10 WHEN 12
051000              MOVE 31 TO WS-DAYS-IN-MONTH
051100         WHEN 4  WHEN 6  WHEN 9  WHEN 11
051200              MOVE 30 TO WS-DAYS-IN-MONTH
051300         WHEN OTHER
051400              PERFORM ZZ095-FEBRUARY-DAYS THRU ZZ095-EXIT
051500     END-EVALUATE.
051600 ZZ090-EXIT.  EXIT.
051700*
051800 ZZ095-FEBRUARY-DAYS.
051900*
052000*    CORRECTED 07/03/01 - CENTURY RULE WAS MISSING (SEE CHANGE
052100*    LOG). A YEAR IS A LEAP YEAR IF DIVISIBLE BY 4, EXCEPT WHOLE
052200*    CENTURIES WHICH MUST ALSO BE DIVISIBLE BY 400.
052300*
052400     MOVE     29 TO WS-DAYS-IN-MONTH.
052500     DIVIDE   WS-CHK-YM-CCYY BY 4 GIVING WS-LEAP-QUOT
052600         REMAINDER WS-LEAP-REM.
052700     IF       WS-LEAP-REM NOT = ZERO
052800              MOVE 28 TO WS-DAYS-IN-MONTH
052900     ELSE
053000              DIVIDE WS-CHK-YM-CCYY BY 100 GIVING WS-LEAP-QUOT
053100                  REMAINDER WS-LEAP-REM
053200              IF     WS-LEAP-REM = ZERO
053300                     DIVIDE WS-CHK-YM-CCYY BY 400 GIVING
053400                         WS-LEAP-QUOT REMAINDER WS-LEAP-REM
053500                     IF   WS-LEAP-REM NOT = ZERO
053600                          MOVE 28 TO WS-DAYS-IN-MONTH
053700                     END-IF
053800              END-IF
053900     END-IF.
054000 ZZ095-EXIT.  EXIT.
054100*
054200 AA090-CLOSE-AT-FILES.
054300*
054400     CLOSE    AT-EMPLOYEE-FILE.
054500     CLOSE    AT-DEPARTMENT-FILE.
054600     CLOSE    AT-HOLIDAY-FILE.
054700     CLOSE    AT-PLACE-FILE.
054800     CLOSE    AT-LEDGER-FILE.
054900 AA090-EXIT.  EXIT.
055000*
