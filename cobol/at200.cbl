000100****************************************************************
000200*                                                              *
000300*            Annual Paid-Leave Grant Batch                    *
000400*                                                              *
000500*            Grants the next year's paid-leave allotment      *
000600*            to every non-admin employee whose grant date     *
000700*            has arrived.                                     *
000800*                                                              *
000900****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400 PROGRAM-ID.              AT200.
001500*
001600 AUTHOR.                  V B COEN.
001700*
001800 INSTALLATION.            APPLEWOOD COMPUTERS - ATTENDANCE SUITE.
001900*
002000 DATE-WRITTEN.             22/10/87.
002100*
002200 DATE-COMPILED.
002300*
002400 SECURITY.                 COPYRIGHT (C) 1987-2001 & LATER,
002500*                          VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002600*                          THE GNU GENERAL PUBLIC LICENSE.  SEE
002700*                          THE FILE COPYING FOR DETAILS.
002800*
002900*    REMARKS.              ANNUAL PAID-LEAVE GRANT RUN.  FOR EACH
003000*                          EMPLOYEE WHOSE GRANT DATE HAS ARRIVED,
003100*                          CAPS THE CARRIED BALANCE, ADDS THE NEW
003200*                          ENTITLEMENT AND ROLLS THE GRANT DATE
003300*                          ON BY ONE YEAR.
003400*
003500*    VERSION.              SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.       NONE.
003800*
003900*    FILES USED.
004000*                          ATEMP.   EMPLOYEE MASTER - UPDATED IN PLACE.
004100*                          ATDEPT.  DEPARTMENT MASTER.
004200*                          ATNPD.   PAID-DAYS ENTITLEMENT TABLE.
004300*
004400*    ERROR MESSAGES USED.
004500*                          AT201 - AT206.
004600*
004700* CHANGES:
004800* 22/10/87 VBC - 1.0.00 CREATED.
004900* 15/05/90 VBC -    .01 ADMIN DEPARTMENT EXCLUSION ADDED.
005000* 08/01/94 VBC -    .02 ENTITLEMENT TABLE NOW BRACKET-SEARCHED ON
005100*                       MONTHS-FROM, NOT A FLAT LOOKUP.
005200* 11/01/99 VBC -    .03 YEAR 2000 REVIEW - GRANT-DATE ROLL-FORWARD
005300*                       CONFIRMED SAFE ACROSS CENTURY BOUNDARY,
005400*                       ALL YEAR FIELDS FULL 4-DIGIT.
005500* 19/09/00 VBC -    .04 REMAINING BALANCE NOW CAPPED TO LAST
005600*                       GRANTED AMOUNT BEFORE THE NEW DAYS ARE
005700*                       ADDED, PER HEAD OFFICE LEAVE POLICY.
005800*
005900*************************************************************************
006000* COPYRIGHT NOTICE.
006100* ****************
006200*
006300* THESE FILES AND PROGRAMS ARE PART OF THE ATTENDANCE/LEAVE BATCH
006400* SUITE AND ARE COPYRIGHT (C) VINCENT B COEN, 1987-2001 AND LATER.
006500*
006600* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006700* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006800* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
006900*
007000*************************************************************************
007100*
007200 ENVIRONMENT             DIVISION.
007300*================================
007400*
007500 CONFIGURATION           SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800*
007900 INPUT-OUTPUT            SECTION.
008000 FILE-CONTROL.
008100 COPY "selatemp.cob".
008200 COPY "selatdept.cob".
008300 COPY "selatnpd.cob".
008400*
008500 DATA                    DIVISION.
008600*================================
008700*
008800 FILE                    SECTION.
008900*
009000 COPY "fdatemp.cob".
009100 COPY "fdatdept.cob".
009200 COPY "fdatnpd.cob".
009300*
009400 WORKING-STORAGE SECTION.
009500*-----------------------
009600 77  PROG-NAME                   PIC X(17) VALUE "AT200 (1.0.04)".
009700*
009800 01  WS-FILE-STATUS.
009900     03  ATE-RRN                 PIC 9(9)      COMP.
010000     03  ATE-STATUS-CD           PIC XX        VALUE ZERO.
010100     03  ATD-STATUS-CD           PIC XX        VALUE ZERO.
010200     03  ATN-STATUS-CD           PIC XX        VALUE ZERO.
010300     03  FILLER                  PIC X(12).
010400*
010500 01  WS-TODAY-DATE.
010600     03  WS-TODAY-CCYY           PIC 9(4).
010700     03  WS-TODAY-MM             PIC 99.
010800     03  WS-TODAY-DD             PIC 99.
010900     03  FILLER                  PIC X.
011000*
011100 01  WS-TODAY-R REDEFINES WS-TODAY-DATE
011200                             PIC 9(8).
011300*
011400 01  WS-GRANT-DATE-WORK.
011500     03  WS-GR-CCYY              PIC 9(4).
011600     03  FILLER                  PIC X.
011700     03  WS-GR-MM                PIC 99.
011800     03  FILLER                  PIC X.
011900     03  WS-GR-DD                PIC 99.
012000*
012100 01  WS-GRANT-DATE-R REDEFINES WS-GRANT-DATE-WORK
012200                             PIC X(10).
012300*
012400 01  WS-NEW-GRANT-DATE-WORK.
012500     03  WS-NG-CCYY              PIC 9(4).
012600     03  FILLER                  PIC X VALUE "-".
012700     03  WS-NG-MM                PIC 99.
012800     03  FILLER                  PIC X VALUE "-".
012900     03  WS-NG-DD                PIC 99.
013000*
013100 01  WS-NEW-GRANT-DATE-R REDEFINES WS-NEW-GRANT-DATE-WORK
013200                             PIC X(10).
013300*
013400 01  WS-WORK-COUNTERS.
013500     03  WS-MONTHS-PASSED         PIC 9(3)     COMP-3  VALUE ZERO.
013600     03  WS-YEARS-PASSED          BINARY-CHAR  UNSIGNED.
013700     03  WS-MONTH-REM             BINARY-CHAR  UNSIGNED.
013800     03  WS-BEFORE-GRANT          PIC 9(3)     COMP-3.
013900     03  WS-REMAINING             PIC 9(3)V9   COMP-3.
014000     03  WS-GRANTED-DAYS          PIC 9(2)     COMP-3  VALUE ZERO.
014100     03  WS-BEST-MONTHS-FROM      PIC S9(3)    COMP-3.
014200     03  WS-EMP-CNT               PIC 9(7)     COMP-3  VALUE ZERO.
014300     03  WS-GRANT-CNT             PIC 9(7)     COMP-3  VALUE ZERO.
014400     03  FILLER                   PIC X(8).
014500*
014600 01  WS-DEPT-TABLE.
014700     03  WS-DEPT-ENTRY            OCCURS 60 TIMES
014800                                   ASCENDING KEY IS WS-DT-CODE
014900                                   INDEXED BY WS-DT-IX.
015000         05  WS-DT-CODE           PIC X(4).
015100         05  WS-DT-ADMIN          PIC X.
015200     03  FILLER                   PIC X.
015300 77  WS-DEPT-COUNT                BINARY-CHAR UNSIGNED VALUE ZERO.
015400*
015500 01  WS-ENTITLEMENT-TABLE.
015600     03  WS-NPD-ENTRY             OCCURS 120 TIMES
015700                                   INDEXED BY WS-NP-IX.
015800         05  WS-NPD-TYPE          PIC X(4).
015900         05  WS-NPD-MONTHS-FROM   PIC 9(3)      COMP-3.
016000         05  WS-NPD-PAID-DAYS     PIC 9(2)      COMP-3.
016100     03  FILLER                   PIC X.
016200 77  WS-NPD-COUNT                 PIC 9(5)      COMP-3   VALUE ZERO.
016300*
016400 01  WS-MISC-SWITCHES.
016500     03  WS-EOF-EMP-SW            PIC X         VALUE "N".
016600         88  WS-EOF-EMP                 VALUE "Y".
016700     03  WS-ADMIN-SW               PIC X        VALUE "N".
016800         88  WS-IS-ADMIN-DEPT             VALUE "Y".
016900     03  WS-GRANT-DUE-SW           PIC X        VALUE "N".
017000         88  WS-GRANT-IS-DUE              VALUE "Y".
017100     03  FILLER                   PIC X(5).
017200*
017300 01  ERROR-MESSAGES.
017400     03  AT201  PIC X(40) VALUE "AT201 EMPLOYEE FILE OPEN ERROR - CODE ".
017500     03  AT202  PIC X(40) VALUE "AT202 DEPARTMENT FILE OPEN ERROR -CODE ".
017600     03  AT203  PIC X(40) VALUE "AT203 ENTITLEMENT FILE OPEN ERR - CODE ".
017700     03  AT204  PIC X(40) VALUE "AT204 EMPLOYEE REWRITE ERROR -    CODE ".
017800     03  AT205  PIC X(40) VALUE "AT205 NO ENTITLEMENT BRACKET FOUND FOR ".
017900     03  AT206  PIC X(40) VALUE "AT206 RUN COMPLETE - EMPLOYEES/GRANTED- ".
018000     03  FILLER                  PIC X.
018100*
018200 PROCEDURE               DIVISION.
018300*================================
018400*
018500 AA000-MAIN               SECTION.
018600***********************************
018700     PERFORM  ZZ060-GET-TODAY        THRU ZZ060-EXIT.
018800     PERFORM  AA010-OPEN-AT-FILES    THRU AA010-EXIT.
018900     PERFORM  AA020-LOAD-DEPT-TABLE  THRU AA020-EXIT.
019000     PERFORM  AA030-LOAD-ENTITLE-TABLE THRU AA030-EXIT.
019100     PERFORM  AA040-PROCESS-EMPLOYEES THRU AA040-EXIT
019200         UNTIL WS-EOF-EMP.
019300     PERFORM  AA090-CLOSE-AT-FILES   THRU AA090-EXIT.
019400     DISPLAY  AT206 WS-EMP-CNT " / " WS-GRANT-CNT.
019500     GOBACK.
019600*
019700 AA000-EXIT.  EXIT SECTION.
019800*
019900 AA010-OPEN-AT-FILES.
020000*
020100     OPEN     I-O   AT-EMPLOYEE-FILE.
020200     IF       ATE-STATUS-CD NOT = "00"
020300              DISPLAY AT201 ATE-STATUS-CD
020400              MOVE 1 TO RETURN-CODE
020500              GOBACK
020600     END-IF.
020700     OPEN     INPUT AT-DEPARTMENT-FILE.
020800     IF       ATD-STATUS-CD NOT = "00"
020900              DISPLAY AT202 ATD-STATUS-CD
021000              MOVE 2 TO RETURN-CODE
021100              GOBACK
021200     END-IF.
021300     OPEN     INPUT AT-ENTITLEMENT-FILE.
021400     IF       ATN-STATUS-CD NOT = "00"
021500              DISPLAY AT203 ATN-STATUS-CD
021600              MOVE 3 TO RETURN-CODE
021700              GOBACK
021800     END-IF.
021900 AA010-EXIT.  EXIT.
022000*
022100 AA020-LOAD-DEPT-TABLE.
022200*
022300     MOVE     ZERO TO WS-DEPT-COUNT.
022400 AA020-READ.
022500     READ     AT-DEPARTMENT-FILE
022600         AT END
022700              GO TO AA020-EXIT
022800     END-READ.
022900     IF       ATD-STATUS-CD NOT = "00"
023000              GO TO AA020-EXIT
023100     END-IF.
023200     ADD      1 TO WS-DEPT-COUNT.
023300     MOVE     ATD-DEPT-CODE TO WS-DT-CODE (WS-DEPT-COUNT).
023400     MOVE     ATD-ADMIN-FLAG TO WS-DT-ADMIN (WS-DEPT-COUNT).
023500     GO TO    AA020-READ.
023600 AA020-EXIT.  EXIT.
023700*
023800 AA030-LOAD-ENTITLE-TABLE.
023900*
024000     MOVE     ZERO TO WS-NPD-COUNT.
024100 AA030-READ.
024200     READ     AT-ENTITLEMENT-FILE
024300         AT END
024400              GO TO AA030-EXIT
024500     END-READ.
024600     IF       ATN-STATUS-CD NOT = "00"
024700              GO TO AA030-EXIT
024800     END-IF.
024900     ADD      1 TO WS-NPD-COUNT.
025000     MOVE     ATN-EMPLOYEE-TYPE TO WS-NPD-TYPE (WS-NPD-COUNT).
025100     MOVE     ATN-MONTHS-FROM   TO WS-NPD-MONTHS-FROM (WS-NPD-COUNT).
025200     MOVE     ATN-PAID-DAYS     TO WS-NPD-PAID-DAYS (WS-NPD-COUNT).
025300     GO TO    AA030-READ.
025400 AA030-EXIT.  EXIT.
025500*
025600 AA040-PROCESS-EMPLOYEES.
025700*
025800     READ     AT-EMPLOYEE-FILE NEXT RECORD
025900         AT END
026000              SET  WS-EOF-EMP TO TRUE
026100              GO TO AA040-EXIT
026200     END-READ.
026300     IF       ATE-STATUS-CD NOT = "00"
026400              SET  WS-EOF-EMP TO TRUE
026500              GO TO AA040-EXIT
026600     END-IF.
026700     ADD      1 TO WS-EMP-CNT.
026800     PERFORM  AA045-CHECK-ADMIN-DEPT THRU AA045-EXIT.
026900     IF       WS-IS-ADMIN-DEPT
027000              GO TO AA040-EXIT
027100     END-IF.
027200     MOVE     ATE-PAID-GRANT-DATE TO WS-GRANT-DATE-R.
027300     MOVE     "N" TO WS-GRANT-DUE-SW.
027400     IF       WS-TODAY-CCYY > WS-GR-CCYY
027500         OR  (WS-TODAY-CCYY = WS-GR-CCYY AND WS-TODAY-MM > WS-GR-MM)
027600         OR  (WS-TODAY-CCYY = WS-GR-CCYY AND WS-TODAY-MM = WS-GR-MM
027700                AND WS-TODAY-DD >= WS-GR-DD)
027800              SET WS-GRANT-IS-DUE TO TRUE
027900     END-IF.
028000     IF       WS-GRANT-IS-DUE
028100              PERFORM AA050-GRANT-ONE-EMPLOYEE THRU AA050-EXIT
028200     END-IF.
028300 AA040-EXIT.  EXIT.
028400*
028500 AA045-CHECK-ADMIN-DEPT.
028600*
028700     MOVE     "N" TO WS-ADMIN-SW.
028800     SEARCH ALL WS-DEPT-ENTRY
028900         WHEN WS-DT-CODE (WS-DT-IX) = ATE-DEPT-CODE
029000              IF   WS-DT-ADMIN (WS-DT-IX) = "Y"
029100                   SET WS-IS-ADMIN-DEPT TO TRUE
029200              END-IF
029300     END-SEARCH.
029400 AA045-EXIT.  EXIT.
029500*
029600 AA050-GRANT-ONE-EMPLOYEE.
029700*
029800     MOVE     ATE-PAID-LEAVE-GRANTED TO WS-BEFORE-GRANT.
029900     MOVE     ATE-PAID-LEAVE-REMAIN  TO WS-REMAINING.
030000     IF       WS-REMAINING > WS-BEFORE-GRANT
030100              MOVE WS-BEFORE-GRANT TO WS-REMAINING
030200     END-IF.
030300     PERFORM  AA060-MONTHS-PASSED THRU AA060-EXIT.
030400     PERFORM  AA070-LOOKUP-ENTITLEMENT THRU AA070-EXIT.
030500     ADD      WS-GRANTED-DAYS TO WS-REMAINING.
030600     MOVE     WS-GR-CCYY TO WS-NG-CCYY.
030700     ADD      1 TO WS-NG-CCYY.
030800     MOVE     WS-GR-MM   TO WS-NG-MM.
030900     MOVE     WS-GR-DD   TO WS-NG-DD.
031000     MOVE     WS-NEW-GRANT-DATE-R   TO ATE-PAID-GRANT-DATE.
031100     MOVE     WS-GRANTED-DAYS       TO ATE-PAID-LEAVE-GRANTED.
031200     MOVE     WS-REMAINING          TO ATE-PAID-LEAVE-REMAIN.
031300     REWRITE  AT-EMPLOYEE-RECORD.
031400     IF       ATE-STATUS-CD NOT = "00"
031500              DISPLAY AT204 ATE-STATUS-CD
031600     ELSE
031700              ADD 1 TO WS-GRANT-CNT
031800     END-IF.
031900 AA050-EXIT.  EXIT.
032000*
032100 AA060-MONTHS-PASSED.
032200*
032300*    WHOLE CALENDAR MONTHS FROM HIRE DATE TO TODAY, TRUNCATED.
032400*
032500     COMPUTE  WS-YEARS-PASSED = WS-TODAY-CCYY - ATE-HIRE-CCYY.
032600     IF       WS-TODAY-MM < ATE-HIRE-MM
032700         OR  (WS-TODAY-MM = ATE-HIRE-MM AND WS-TODAY-DD < ATE-HIRE-DD)
032800              SUBTRACT 1 FROM WS-YEARS-PASSED
032900     END-IF.
033000     COMPUTE  WS-MONTH-REM = ((WS-TODAY-CCYY * 12) + WS-TODAY-MM)
033100                 - ((ATE-HIRE-CCYY * 12) + ATE-HIRE-MM).
033200     IF       WS-TODAY-DD < ATE-HIRE-DD
033300              SUBTRACT 1 FROM WS-MONTH-REM
033400     END-IF.
033500     MOVE     WS-MONTH-REM TO WS-MONTHS-PASSED.
033600 AA060-EXIT.  EXIT.
033700*
033800 AA070-LOOKUP-ENTITLEMENT.
033900*
034000*    HIGHEST MONTHS-FROM NOT GREATER THAN MONTHS-PASSED, FOR THE
034100*    EMPLOYEE'S TYPE.  TABLE IS NOT ASSUMED SORTED SO A PLAIN
034200*    LINEAR SCAN IS USED, KEEPING THE BEST MATCH SEEN SO FAR.
034300*
034400     MOVE     ZERO TO WS-GRANTED-DAYS.
034500     MOVE     -1   TO WS-BEST-MONTHS-FROM.
034600     SET      WS-NP-IX TO 1.
034700     PERFORM  AA071-SCAN-BRACKET UNTIL WS-NP-IX > WS-NPD-COUNT.
034800     IF       WS-GRANTED-DAYS = ZERO
034900              DISPLAY AT205 ATE-EMP-NO
035000     END-IF.
035100 AA070-EXIT.  EXIT.
035200*
035300 AA071-SCAN-BRACKET.
035400*
035500*    KEEPS THE HIGHEST MONTHS-FROM NOT EXCEEDING MONTHS-PASSED
035600*    SEEN SO FAR FOR THIS EMPLOYEE TYPE - TABLE IS NOT ASSUMED
035700*    TO BE IN MONTHS-FROM ORDER ON THE FILE.
035800*
035900     IF       WS-NPD-TYPE (WS-NP-IX) = ATE-EMPLOYEE-TYPE
036000         AND  WS-NPD-MONTHS-FROM (WS-NP-IX) NOT > WS-MONTHS-PASSED
036100         AND  WS-NPD-MONTHS-FROM (WS-NP-IX) > WS-BEST-MONTHS-FROM
036200              MOVE WS-NPD-MONTHS-FROM (WS-NP-IX) TO WS-BEST-MONTHS-FROM
036300              MOVE WS-NPD-PAID-DAYS (WS-NP-IX)   TO WS-GRANTED-DAYS
036400     END-IF.
036500     SET      WS-NP-IX UP BY 1.
036600*
036700 ZZ060-GET-TODAY.
036800*
036900     ACCEPT   WS-TODAY-R FROM DATE YYYYMMDD.
037000 ZZ060-EXIT.  EXIT.
037100*
037200 AA090-CLOSE-AT-FILES.
037300*
037400     CLOSE    AT-EMPLOYEE-FILE.
037500     CLOSE    AT-DEPARTMENT-FILE.
037600     CLOSE    AT-ENTITLEMENT-FILE.
037700 AA090-EXIT.  EXIT.
037800*
