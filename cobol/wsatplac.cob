000100*****************************************************
000200*                                                   *
000300*  Record Definition For Work-Place Category       *
000400*      Master - Uses ATP-Place-Code as key         *
000500*****************************************************
000600*  File size approx 90 bytes padded by filler below.
000700*
000800* 14/09/87 vbc - Created.
000900* 09/02/97 vbc - Added Atp-Region-Code - facilities wanted the
001000*                place-category list groupable by region for the
001100*                site-utilisation report (run outside this suite).
001200* 11/08/26 vbc - Req 4485.  Systems-audit follow-up - cost-centre
001300*                and capacity reserved fields added, not read by
001400*                Aa030-Load-Place-Table in any of the three mains.
001500*
001600 01  AT-PLACE-CATEGORY-RECORD.
001700     03  ATP-PLACE-CODE          PIC X(4).
001800     03  ATP-PLACE-NAME          PIC X(30).
001900*
002000*                                 RESERVED - NOT READ BY ANY BATCH.
002100     03  ATP-REGION-CODE         PIC X(4).
002200     03  FILLER                  PIC X(10).
002300*
002400*                                 SECOND RESERVED BLOCK - 11/08/26.
002500     03  ATP-COST-CENTRE         PIC X(6).
002600     03  ATP-REMOTE-FLAG         PIC X         VALUE "N".
002700         88  ATP-IS-REMOTE-SITE        VALUE "Y".
002800     03  ATP-CAPACITY            PIC 9(4)      COMP.
002900     03  FILLER                  PIC X(16).
003000*
