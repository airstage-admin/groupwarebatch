000100     SELECT  AT-VACATION-FILE ASSIGN TO "ATVCAT"
000200             ORGANIZATION LINE SEQUENTIAL
000300             FILE STATUS ATV-STATUS-CD.
000400*
